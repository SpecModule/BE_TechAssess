000100******************************************************************
000200*    CREATE-ANSWER-FILE
000300*    Lays down an empty ANSWER-FILE ready for the maintenance
000400*    program.  Run once per environment before MAINTENANCE-
000500*    QUESTION is ever used against a fresh relative file, since
000600*    that program owns both QUESTION and ANSWER I-O.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    CREATE-ANSWER-FILE.
001000 AUTHOR.        R HUYNH.
001100 INSTALLATION.  PERFORMANCE REVIEW SYSTEMS UNIT.
001200 DATE-WRITTEN.  1987-03-04.
001300 DATE-COMPILED.
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001500*
001600******************************************************************
001700*    CHANGE LOG
001800*----------------------------------------------------------------
001900*    DATE       BY    TICKET   DESCRIPTION
002000*    ---------- ----  -------  ------------------------------
002100*    1987-03-04 RH    PR-0003  ORIGINAL VERSION.                  PR-0003 
002200*    1989-11-14 RH    PR-0118  ADDED RUN-DATE BANNER ON CLOSE.    PR-0118 
002300*    1993-06-09 KLM   PR-0244  RELATIVE ORG REPLACES OLD ISAM     PR-0244 
002400*                              BUILD - NO KEY BUILDER NEEDED.
002500*    1998-12-01 DP    PR-0390  Y2K - RUN-DATE NOW CENTURY-SAFE    PR-0390 
002600*                              VIA 4-DIGIT ACCEPT, TRUNCATED TO
002700*                              THE SHOP'S 2-DIGIT BANNER FIELD.
002800*    2004-08-19 DP    PR-0447  ADDED FILE STATUS CHECK ON OPEN.   PR-0447 
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     COPY "select-answer.cbl".
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100     COPY "fd-answer.cbl".
004200
004300 WORKING-STORAGE SECTION.
004400     COPY "wa-run-date.cbl".
004500
004600 77  ANSWER-STATUS            PIC X(2).
004700 77  ANS-REL-KEY              PIC 9(9) COMP.
004800 77  RECORDS-INITIALIZED   PIC 9(5) COMP VALUE ZERO.
004900
005000 PROCEDURE DIVISION.
005100 PROGRAM-START.
005200     PERFORM 1000-OPEN-EMPTY-FILE.
005300     PERFORM 2000-DISPLAY-BANNER.
005400     PERFORM 9000-CLOSE-FILE.
005500
005600 PROGRAM-DONE.
005700     STOP RUN.
005800
005900******************************************************************
006000*    1000  BUILD THE EMPTY FILE
006100******************************************************************
006200 1000-OPEN-EMPTY-FILE.
006300     OPEN OUTPUT ANSWER-FILE.
006400     IF ANSWER-STATUS NOT = "00"
006500         DISPLAY "CREATE-ANSWER-FILE - OPEN FAILED, STATUS "
006600             ANSWER-STATUS.
006700
006800******************************************************************
006900*    2000  CONFIRMATION BANNER (PR-0118 / PR-0390)
007000******************************************************************
007100 2000-DISPLAY-BANNER.
007200     ACCEPT RUN-DATE FROM DATE.
007300     DISPLAY "ANSWER-FILE INITIALIZED ON "
007400         RUN-MM "/" RUN-DD "/" RUN-YY.
007500     DISPLAY "RECORDS ON FILE: " RECORDS-INITIALIZED.
007600
007700 9000-CLOSE-FILE.
007800     CLOSE ANSWER-FILE.
007900
008000 END PROGRAM CREATE-ANSWER-FILE.
