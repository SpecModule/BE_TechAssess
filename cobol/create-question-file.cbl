000100******************************************************************
000200*    CREATE-QUESTION-FILE
000300*    Lays down an empty QUESTION-FILE ready for the maintenance
000400*    program.  Run once per environment before MAINTENANCE-
000500*    QUESTION is ever used against a fresh relative file.
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    CREATE-QUESTION-FILE.
000900 AUTHOR.        R HUYNH.
001000 INSTALLATION.  PERFORMANCE REVIEW SYSTEMS UNIT.
001100 DATE-WRITTEN.  1987-03-04.
001200 DATE-COMPILED.
001300 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001400*
001500******************************************************************
001600*    CHANGE LOG
001700*----------------------------------------------------------------
001800*    DATE       BY    TICKET   DESCRIPTION
001900*    ---------- ----  -------  ------------------------------
002000*    1987-03-04 RH    PR-0002  ORIGINAL VERSION.                  PR-0002 
002100*    1989-11-14 RH    PR-0118  ADDED RUN-DATE BANNER ON CLOSE.    PR-0118 
002200*    1993-06-09 KLM   PR-0244  RELATIVE ORG REPLACES OLD ISAM     PR-0244 
002300*                              BUILD - NO KEY BUILDER NEEDED.
002400*    1998-12-01 DP    PR-0390  Y2K - RUN-DATE NOW CENTURY-SAFE    PR-0390 
002500*                              VIA 4-DIGIT ACCEPT, TRUNCATED TO
002600*                              THE SHOP'S 2-DIGIT BANNER FIELD.
002700*    2004-08-19 DP    PR-0447  ADDED FILE STATUS CHECK ON OPEN.   PR-0447 
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     COPY "select-question.cbl".
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000     COPY "fd-question.cbl".
004100
004200 WORKING-STORAGE SECTION.
004300     COPY "wa-run-date.cbl".
004400
004500 77  QUESTION-STATUS          PIC X(2).
004600 77  QST-REL-KEY              PIC 9(9) COMP.
004700 77  RECORDS-INITIALIZED   PIC 9(5) COMP VALUE ZERO.
004800
004900 PROCEDURE DIVISION.
005000 PROGRAM-START.
005100     PERFORM 1000-OPEN-EMPTY-FILE.
005200     PERFORM 2000-DISPLAY-BANNER.
005300     PERFORM 9000-CLOSE-FILE.
005400
005500 PROGRAM-DONE.
005600     STOP RUN.
005700
005800******************************************************************
005900*    1000  BUILD THE EMPTY FILE
006000******************************************************************
006100 1000-OPEN-EMPTY-FILE.
006200     OPEN OUTPUT QUESTION-FILE.
006300     IF QUESTION-STATUS NOT = "00"
006400         DISPLAY "CREATE-QUESTION-FILE - OPEN FAILED, STATUS "
006500             QUESTION-STATUS.
006600
006700******************************************************************
006800*    2000  CONFIRMATION BANNER (PR-0118 / PR-0390)
006900******************************************************************
007000 2000-DISPLAY-BANNER.
007100     ACCEPT RUN-DATE FROM DATE.
007200     DISPLAY "QUESTION-FILE INITIALIZED ON "
007300         RUN-MM "/" RUN-DD "/" RUN-YY.
007400     DISPLAY "RECORDS ON FILE: " RECORDS-INITIALIZED.
007500
007600 9000-CLOSE-FILE.
007700     CLOSE QUESTION-FILE.
007800
007900 END PROGRAM CREATE-QUESTION-FILE.
