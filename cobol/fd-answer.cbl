000100     FD  ANSWER-FILE
000200         LABEL RECORDS ARE STANDARD.
000300*    ANSWER MASTER - OWNED BY ONE QUESTION (ANS-QST-ID).
000400*    ANS-SEQUENCE-NO PRESERVES THE ENTRY ORDER FROM THE
000500*    MAINTENANCE-QUESTION ANSWER-LINE TABLE SO THE CHOICE
000600*    LIST DISPLAYS BACK IN THE ORDER IT WAS KEYED IN.
000700     01  ANSWER-RECORD.
000800         05  ANS-ID                PIC 9(9).
000900         05  ANS-QST-ID            PIC 9(9).
001000         05  ANS-TITLE             PIC X(200).
001100         05  ANS-TITLE-R REDEFINES ANS-TITLE.
001200             10  ANS-TITLE-LINE-1      PIC X(100).
001300             10  ANS-TITLE-LINE-2      PIC X(100).
001400         05  ANS-VALUE             PIC S9(5).
001500         05  ANS-VALUE-R REDEFINES ANS-VALUE
001600                                   PIC ZZZZ9.
001700         05  ANS-DELETED           PIC X(1).
001800             88  ANS-IS-DELETED        VALUE "Y".
001900             88  ANS-NOT-DELETED       VALUE "N".
002000         05  ANS-SEQUENCE-NO       PIC 9(3).
002100         05  ANS-ADDED-DATE        PIC 9(6).
002200         05  ANS-ADDED-DATE-R REDEFINES ANS-ADDED-DATE.
002300             10  ANS-ADDED-YY          PIC 9(2).
002400             10  ANS-ADDED-MM          PIC 9(2).
002500             10  ANS-ADDED-DD          PIC 9(2).
002600         05  ANS-ADDED-BY          PIC X(8).
002700         05  ANS-LAST-CHANGE-DATE  PIC 9(6).
002800         05  ANS-CHANGED-BY        PIC X(8).
002900         05  ANS-CHANGE-COUNT      PIC 9(3).
003000         05  FILLER                PIC X(20).
