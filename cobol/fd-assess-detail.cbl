000100     FD  ASSESS-DETAIL-FILE
000200         LABEL RECORDS ARE STANDARD.
000300*    ASSESS-DETAIL - ONE ROW PER CRITERION SCORED WITHIN ONE
000400*    ASSESSMENT.  FED BY THE UPSTREAM ASSESSMENT-ENTRY SYSTEM,
000500*    NOT MAINTAINED HERE - THIS SYSTEM ONLY READS IT.
000600     01  ASSESS-DETAIL-RECORD.
000700         05  AD-ASSESS-ID          PIC 9(9).
000800         05  AD-CRIT-ID            PIC 9(9).
000900         05  AD-VALUE              PIC S9(5)V9(2).
001000         05  AD-VALUE-R REDEFINES AD-VALUE
001100                                   PIC S9(7).
001200         05  AD-LINE-NO            PIC 9(3).
001300         05  AD-COMMENT            PIC X(30).
001400         05  FILLER                PIC X(20).
001500
001600     SD  DETAIL-SORT-WORK.
001700     01  SORT-DETAIL-RECORD.
001800         05  SD-CRIT-ID            PIC 9(9).
001900         05  SD-ASSESS-ID          PIC 9(9).
002000         05  SD-VALUE              PIC S9(5)V9(2).
002100*    SD-VALUE-R IS A WHOLE-NUMBER VIEW OF SD-VALUE FOR EDIT/
002200*    DISPLAY LINES ONLY (PR-0483) - DO NOT ADD OR SUBTRACT
002300*    AGAINST IT, IT DROPS THE TWO DECIMAL PLACES.  THE CONTROL
002400*    BREAK ACCUMULATOR IN TEAM-RANK-AVERAGING ADDS SD-VALUE.
002500         05  SD-VALUE-R REDEFINES SD-VALUE
002600                                   PIC S9(7).
002700         05  SD-LINE-NO            PIC 9(3).
002800         05  FILLER                PIC X(20).
