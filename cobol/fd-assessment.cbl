000100     FD  ASSESSMENT-FILE
000200         LABEL RECORDS ARE STANDARD.
000300*    ASSESSMENT HEADER - ONE ROW PER COMPLETED ASSESSMENT.  FED
000400*    BY THE UPSTREAM ASSESSMENT-ENTRY SYSTEM, NOT MAINTAINED
000500*    HERE - THIS SYSTEM ONLY READS IT (TEAM-RANK-AVERAGING).
000600     01  ASSESSMENT-RECORD.
000700         05  AS-ID                 PIC 9(9).
000800         05  AS-USER-ID            PIC 9(9).
000900         05  AS-USER-ID-R REDEFINES AS-USER-ID.
001000             10  AS-USER-ID-X          PIC X(9).
001100         05  AS-TYPE               PIC X(4).
001200             88  AS-IS-TEAM-TYPE       VALUE "TEAM".
001300         05  AS-ASSESSOR-ID        PIC 9(9).
001400         05  AS-ASSESSOR-ID-R REDEFINES AS-ASSESSOR-ID.
001500             10  AS-ASSESSOR-ID-X      PIC X(9).
001600         05  AS-ASSESS-DATE        PIC 9(6).
001700         05  AS-ASSESS-DATE-R REDEFINES AS-ASSESS-DATE.
001800             10  AS-ASSESS-YY          PIC 9(2).
001900             10  AS-ASSESS-MM          PIC 9(2).
002000             10  AS-ASSESS-DD          PIC 9(2).
002100         05  AS-DETAIL-COUNT       PIC 9(3).
002200         05  FILLER                PIC X(20).
