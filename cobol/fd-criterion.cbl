000100     FD  CRITERION-FILE
000200         LABEL RECORDS ARE STANDARD.
000300*    CRITERION MASTER - ONE ROW PER SCORING CRITERION.  CRIT-
000400*    POINT IS MAINTAINED ENTIRELY BY MAINTENANCE-QUESTION'S
000500*    ROLLUP/RECOMPUTE LOGIC - NEVER KEYED HERE DIRECTLY.
000600     01  CRITERION-RECORD.
000700         05  CRIT-ID               PIC 9(9).
000800         05  CRIT-TITLE            PIC X(100).
000900         05  CRIT-TITLE-R REDEFINES CRIT-TITLE.
001000             10  CRIT-TITLE-LINE-1     PIC X(50).
001100             10  CRIT-TITLE-LINE-2     PIC X(50).
001200         05  CRIT-POINT            PIC S9(5).
001300         05  CRIT-POINT-R REDEFINES CRIT-POINT
001400                                   PIC ZZZZ9.
001500         05  CRIT-DELETED          PIC X(1).
001600             88  CRIT-IS-DELETED       VALUE "Y".
001700             88  CRIT-NOT-DELETED      VALUE "N".
001800         05  CRIT-REMARKS          PIC X(60).
001900         05  CRIT-ADDED-DATE       PIC 9(6).
002000         05  CRIT-ADDED-DATE-R REDEFINES CRIT-ADDED-DATE.
002100             10  CRIT-ADDED-YY         PIC 9(2).
002200             10  CRIT-ADDED-MM         PIC 9(2).
002300             10  CRIT-ADDED-DD         PIC 9(2).
002400         05  CRIT-ADDED-BY         PIC X(8).
002500         05  CRIT-LAST-CHANGE-DATE PIC 9(6).
002600         05  CRIT-CHANGED-BY       PIC X(8).
002700         05  CRIT-CHANGE-COUNT     PIC 9(3).
002800         05  FILLER                PIC X(30).
