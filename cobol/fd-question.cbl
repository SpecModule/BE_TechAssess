000100     FD  QUESTION-FILE
000200         LABEL RECORDS ARE STANDARD.
000300*    QUESTION MASTER - OWNED BY ONE CRITERION (QST-CRIT-ID),
000400*    OWNS A SET OF ANSWER-FILE LINES.  QST-ANSWER-COUNT IS A
000500*    DENORMALIZED HEAD COUNT, STAMPED BY MAINTENANCE-QUESTION
000600*    SO THE INQUIRY SCREEN DOESN'T HAVE TO SCAN ANSWER-FILE.
000700     01  QUESTION-RECORD.
000800         05  QST-ID                PIC 9(9).
000900         05  QST-CRIT-ID           PIC 9(9).
001000         05  QST-TITLE             PIC X(200).
001100         05  QST-TITLE-R REDEFINES QST-TITLE.
001200             10  QST-TITLE-LINE-1      PIC X(100).
001300             10  QST-TITLE-LINE-2      PIC X(100).
001400         05  QST-POINT             PIC S9(5).
001500         05  QST-POINT-R REDEFINES QST-POINT
001600                                   PIC ZZZZ9.
001700         05  QST-DELETED           PIC X(1).
001800             88  QST-IS-DELETED        VALUE "Y".
001900             88  QST-NOT-DELETED       VALUE "N".
002000         05  QST-ANSWER-COUNT      PIC 9(3).
002100         05  QST-ADDED-DATE        PIC 9(6).
002200         05  QST-ADDED-DATE-R REDEFINES QST-ADDED-DATE.
002300             10  QST-ADDED-YY          PIC 9(2).
002400             10  QST-ADDED-MM          PIC 9(2).
002500             10  QST-ADDED-DD          PIC 9(2).
002600         05  QST-ADDED-BY          PIC X(8).
002700         05  QST-LAST-CHANGE-DATE  PIC 9(6).
002800         05  QST-CHANGED-BY        PIC X(8).
002900         05  QST-CHANGE-COUNT      PIC 9(3).
003000         05  FILLER                PIC X(20).
