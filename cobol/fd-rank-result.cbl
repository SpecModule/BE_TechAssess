000100     FD  RANK-RESULT-FILE
000200         LABEL RECORDS ARE STANDARD.
000300*    RANK-RESULT - ONE OUTPUT ROW PER CRITERION WHOSE ROUNDED
000400*    TEAM AVERAGE CAME OUT NON-ZERO.  RR-USER-ID AND RR-RUN-
000500*    DATE ARE CARRIED SO A REPORT PROGRAM CAN COMBINE OUTPUT
000600*    FROM SEVERAL JOB RUNS WITHOUT LOSING TRACK OF WHICH RUN
000700*    AND WHICH EMPLOYEE A LINE BELONGS TO.
000800     01  RANK-RESULT-RECORD.
000900         05  RR-CRIT-ID            PIC 9(9).
001000         05  RR-AVG-ROUNDED        PIC S9(5).
001100         05  RR-AVG-ROUNDED-R REDEFINES RR-AVG-ROUNDED
001200                                   PIC ZZZZ9.
001300         05  RR-USER-ID            PIC 9(9).
001400         05  RR-RUN-DATE           PIC 9(6).
001500         05  RR-RUN-DATE-R REDEFINES RR-RUN-DATE.
001600             10  RR-RUN-YY             PIC 9(2).
001700             10  RR-RUN-MM             PIC 9(2).
001800             10  RR-RUN-DD             PIC 9(2).
001900         05  FILLER                PIC X(20).
