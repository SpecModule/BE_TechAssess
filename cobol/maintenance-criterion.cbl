000100******************************************************************
000200*    MAINTENANCE-CRITERION
000300*    Add, Change, Delete of the CRITERION master.  A criterion
000400*    owns a set of QUESTIONs (which own a set of ANSWERs); this
000500*    program enforces the criterion title-uniqueness rules on
000600*    add and rename, and cascades a delete request down through
000700*    QUESTION-FILE and ANSWER-FILE.  CRIT-POINT itself is never
000800*    keyed in here - it is only ever touched by MAINTENANCE-
000900*    QUESTION's rollup/recompute logic.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    MAINTENANCE-CRITERION.
001300 AUTHOR.        R HUYNH.
001400 INSTALLATION.  PERFORMANCE REVIEW SYSTEMS UNIT.
001500 DATE-WRITTEN.  1987-03-06.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800*
001900******************************************************************
002000*    CHANGE LOG
002100*----------------------------------------------------------------
002200*    DATE       BY    TICKET   DESCRIPTION
002300*    ---------- ----  -------  ------------------------------
002400*    1987-03-06 RH    PR-0004  ORIGINAL VERSION - ADD/CHANGE ONLY. PR-0004
002500*    1988-01-22 RH    PR-0061  ADDED DELETE MODE, NO CASCADE YET.  PR-0061
002600*    1990-05-30 KLM   PR-0155  CASCADE DELETE TO QUESTION-FILE     PR-0155
002700*                              AND ANSWER-FILE ADDED - A DELETED
002800*                              CRITERION LEFT ORPHAN QUESTIONS
002900*                              STANDING AS "ACTIVE" BEFORE THIS.
003000*    1992-02-11 KLM   PR-0201  EXACT-CASE TITLE CHECK SPLIT OUT    PR-0201
003100*                              FROM THE CASE-FOLDED CHECK - THE
003200*                              TWO WERE BEING RUN TOGETHER AND
003300*                              MASKING EACH OTHER'S MESSAGE.
003400*    1994-09-19 DP    PR-0270  RENAME NOW SKIPS THE DUP CHECK      PR-0270
003500*                              WHEN THE TITLE FIELD IS LEFT
003600*                              BLANK OR IS RE-KEYED IDENTICAL.
003700*    1998-12-01 DP    PR-0390  Y2K - RUN-DATE BANNER MADE          PR-0390
003800*                              CENTURY-SAFE.
003900*    2001-04-17 MRS   PR-0415  SOFT-DELETE FLAG NOW SET VIA 88-    PR-0415
004000*                              LEVEL, NOT LITERAL "Y" MOVES.
004100*    2006-08-14 RH    PR-0486  CRITERION-RECORD WIDENED WITH AN    PR-0486
004200*                              ADDED/LAST-CHANGE AUDIT TRAIL
004300*                              (DATE, PROGRAM STAMP, CHANGE
004400*                              COUNT) - AUDIT ASKED WHO/WHEN ON
004500*                              A CRITERION AND THERE WAS NO WAY
004600*                              TO ANSWER THAT BEFORE THIS.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     COPY "select-criterion.cbl".
005600     COPY "select-question.cbl".
005700     COPY "select-answer.cbl".
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100     COPY "fd-criterion.cbl".
006200     COPY "fd-question.cbl".
006300     COPY "fd-answer.cbl".
006400
006500 WORKING-STORAGE SECTION.
006600     COPY "wa-run-date.cbl".
006700
006800 77  CRITERION-STATUS         PIC X(2).
006900 77  QUESTION-STATUS          PIC X(2).
007000 77  ANSWER-STATUS            PIC X(2).
007100 77  CRIT-REL-KEY             PIC 9(9) COMP.
007200 77  QST-REL-KEY              PIC 9(9) COMP.
007300 77  ANS-REL-KEY              PIC 9(9) COMP.
007400
007500 77  MENU-PICK                PIC 9.
007600     88  MENU-PICK-IS-VALID   VALUES 0 THRU 3.
007700 77  THE-MODE                 PIC X(7).
007800 77  RECORD-FOUND             PIC X.
007900 77  OK-TO-DELETE             PIC X.
008000 77  SCAN-AT-END              PIC X.
008100 77  QUESTION-OWNS-CRIT       PIC X.
008200 77  ANSWER-OWNS-QST          PIC X.
008300
008400 77  UPPER-ALPHA              PIC X(26) VALUE
008500     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008600 77  LOWER-ALPHA              PIC X(26) VALUE
008700     "abcdefghijklmnopqrstuvwxyz".
008800
008900 77  TARGET-CRIT-ID        PIC 9(9).
009000 77  NEW-TITLE             PIC X(100).
009100 77  CURRENT-TITLE         PIC X(100).
009200 77  TITLE-UPPER           PIC X(100).
009300 77  SCAN-TITLE-UPPER      PIC X(100).
009400 77  DUPLICATE-FOUND             PIC X.
009500 77  TARGET-QST-ID         PIC 9(9).
009600 77  QUESTIONS-CASCADED    PIC 9(5) COMP VALUE ZERO.
009700 77  ANSWERS-CASCADED      PIC 9(5) COMP VALUE ZERO.
009800 77  PROGRAM-STAMP         PIC X(8) VALUE "MNTCRIT1".
009900
010000 PROCEDURE DIVISION.
010100 PROGRAM-START.
010200     PERFORM 0100-OPENING-PROCEDURE.
010300     PERFORM 0200-MAIN-PROCESS.
010400     PERFORM 0900-CLOSING-PROCEDURE.
010500
010600 PROGRAM-DONE.
010700     STOP RUN.
010800
010900******************************************************************
011000*    0100  OPEN / CLOSE
011100******************************************************************
011200 0100-OPENING-PROCEDURE.
011300     OPEN I-O CRITERION-FILE.
011400     OPEN I-O QUESTION-FILE.
011500     OPEN I-O ANSWER-FILE.
011600     ACCEPT RUN-DATE FROM DATE.
011700
011800 0900-CLOSING-PROCEDURE.
011900     CLOSE CRITERION-FILE.
012000     CLOSE QUESTION-FILE.
012100     CLOSE ANSWER-FILE.
012200
012300******************************************************************
012400*    0200  MENU
012500******************************************************************
012600 0200-MAIN-PROCESS.
012700     PERFORM 1000-GET-MENU-PICK.
012800     PERFORM 1900-MAINTAIN-THE-FILE
012900         UNTIL MENU-PICK = 0.
013000
013100 1000-GET-MENU-PICK.
013200     PERFORM 1010-DISPLAY-THE-MENU.
013300     PERFORM 1020-ACCEPT-MENU-PICK.
013400     PERFORM 1030-RE-ACCEPT-MENU-PICK
013500         UNTIL MENU-PICK-IS-VALID.
013600
013700 1010-DISPLAY-THE-MENU.
013800     DISPLAY " ".
013900     DISPLAY "    CRITERION MAINTENANCE - PLEASE SELECT:".
014000     DISPLAY "          1.  ADD A CRITERION".
014100     DISPLAY "          2.  CHANGE A CRITERION (RENAME)".
014200     DISPLAY "          3.  DELETE A CRITERION".
014300     DISPLAY "          0.  EXIT".
014400
014500 1020-ACCEPT-MENU-PICK.
014600     DISPLAY "YOUR CHOICE (0-3)?".
014700     ACCEPT MENU-PICK.
014800
014900 1030-RE-ACCEPT-MENU-PICK.
015000     DISPLAY "INVALID SELECTION - PLEASE RE-TRY.".
015100     PERFORM 1020-ACCEPT-MENU-PICK.
015200
015300 1900-MAINTAIN-THE-FILE.
015400     PERFORM 1910-DO-THE-PICK.
015500     PERFORM 1000-GET-MENU-PICK.
015600
015700 1910-DO-THE-PICK.
015800     IF MENU-PICK = 1
015900         PERFORM 2000-ADD-CRITERION THRU 2000-EXIT
016000     ELSE
016100     IF MENU-PICK = 2
016200         PERFORM 3000-CHANGE-CRITERION THRU 3000-EXIT
016300     ELSE
016400     IF MENU-PICK = 3
016500         PERFORM 4000-DELETE-CRITERION THRU 4000-EXIT.
016600
016700******************************************************************
016800*    2000  ADD - TITLE UNIQUENESS CHECK THEN CRITERION WRITE
016900******************************************************************
017000 2000-ADD-CRITERION.
017100     MOVE "ADD" TO THE-MODE.
017200     MOVE SPACE TO CRITERION-RECORD.
017300     PERFORM 2010-ENTER-CRIT-ID.
017400     IF CRIT-ID = ZERO
017500         GO TO 2000-EXIT.
017600
017700     PERFORM 2020-ENTER-CRIT-TITLE.
017800     MOVE CRIT-TITLE TO NEW-TITLE.
017900
018000     PERFORM 2050-CHECK-TITLE-EXACT-DUP.
018100     IF DUPLICATE-FOUND = "Y"
018200         DISPLAY "REJECTED - TITLE ALREADY EXISTS (EXACT MATCH)"
018300         GO TO 2000-EXIT.
018400
018500     PERFORM 2060-CHECK-TITLE-CI-DUP.
018600     IF DUPLICATE-FOUND = "Y"
018700         DISPLAY "REJECTED - TITLE ALREADY EXISTS (CASE-FOLD)"
018800         GO TO 2000-EXIT.
018900
019000     PERFORM 2070-WRITE-NEW-CRITERION.
019100 2000-EXIT.
019200     EXIT.
019300
019400 2010-ENTER-CRIT-ID.
019500     DISPLAY " ".
019600     DISPLAY "ENTER NEW CRITERION ID (ENTER 0 TO CANCEL)".
019700     ACCEPT CRIT-ID.
019800     MOVE "N" TO RECORD-FOUND.
019900     IF CRIT-ID NOT = ZERO
020000         MOVE CRIT-ID TO CRIT-REL-KEY
020100         PERFORM 2015-READ-CRITERION-DIRECT.
020200     IF RECORD-FOUND = "Y"
020300         DISPLAY "REJECTED - CRITERION ID ALREADY ON FILE"
020400         MOVE ZERO TO CRIT-ID.
020500
020600 2015-READ-CRITERION-DIRECT.
020700     MOVE "Y" TO RECORD-FOUND.
020800     READ CRITERION-FILE RECORD
020900         WITH LOCK
021000         INVALID KEY
021100         MOVE "N" TO RECORD-FOUND.
021200
021300 2020-ENTER-CRIT-TITLE.
021400     DISPLAY "ENTER CRITERION TITLE".
021500     ACCEPT CRIT-TITLE.
021600
021700 2070-WRITE-NEW-CRITERION.
021800     MOVE ZERO TO CRIT-POINT.
021900     SET CRIT-NOT-DELETED TO TRUE.
022000     MOVE RUN-DATE       TO CRIT-ADDED-DATE.
022100     MOVE PROGRAM-STAMP  TO CRIT-ADDED-BY.
022200     MOVE ZERO              TO CRIT-LAST-CHANGE-DATE
022300                                CRIT-CHANGE-COUNT.
022400     MOVE SPACES            TO CRIT-CHANGED-BY.
022500     MOVE CRIT-ID TO CRIT-REL-KEY.
022600     WRITE CRITERION-RECORD
022700         INVALID KEY
022800         DISPLAY "REJECTED - CRITERION ID ALREADY ON FILE".
022900
023000******************************************************************
023100*    2050  EXACT, CASE-SENSITIVE TITLE DUPLICATE SCAN
023200******************************************************************
023300 2050-CHECK-TITLE-EXACT-DUP.
023400     MOVE "N" TO DUPLICATE-FOUND.
023500     MOVE ZERO TO CRIT-REL-KEY.
023600     PERFORM 2900-READ-NEXT-CRITERION.
023700     PERFORM 2055-SCAN-FOR-EXACT-TITLE
023800         UNTIL SCAN-AT-END = "Y" OR DUPLICATE-FOUND = "Y".
023900
024000 2055-SCAN-FOR-EXACT-TITLE.
024100     IF CRIT-TITLE = NEW-TITLE
024200         MOVE "Y" TO DUPLICATE-FOUND.
024300     IF DUPLICATE-FOUND NOT = "Y"
024400         PERFORM 2900-READ-NEXT-CRITERION.
024500
024600******************************************************************
024700*    2060  CASE-INSENSITIVE TITLE DUPLICATE SCAN ON ADD
024800******************************************************************
024900 2060-CHECK-TITLE-CI-DUP.
025000     MOVE "N" TO DUPLICATE-FOUND.
025100     MOVE NEW-TITLE TO TITLE-UPPER.
025200     INSPECT TITLE-UPPER
025300         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
025400     MOVE ZERO TO CRIT-REL-KEY.
025500     PERFORM 2900-READ-NEXT-CRITERION.
025600     PERFORM 2065-SCAN-FOR-CI-TITLE
025700         UNTIL SCAN-AT-END = "Y" OR DUPLICATE-FOUND = "Y".
025800
025900 2065-SCAN-FOR-CI-TITLE.
026000     MOVE CRIT-TITLE TO SCAN-TITLE-UPPER.
026100     INSPECT SCAN-TITLE-UPPER
026200         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
026300     IF SCAN-TITLE-UPPER = TITLE-UPPER
026400         MOVE "Y" TO DUPLICATE-FOUND.
026500     IF DUPLICATE-FOUND NOT = "Y"
026600         PERFORM 2900-READ-NEXT-CRITERION.
026700
026800 2900-READ-NEXT-CRITERION.
026900     MOVE "N" TO SCAN-AT-END.
027000     READ CRITERION-FILE NEXT RECORD
027100         AT END
027200         MOVE "Y" TO SCAN-AT-END.
027300
027400******************************************************************
027500*    3000  CHANGE - RENAME A CRITERION
027600******************************************************************
027700 3000-CHANGE-CRITERION.
027800     MOVE "CHANGE" TO THE-MODE.
027900     PERFORM 3010-GET-CRITERION-RECORD.
028000     IF RECORD-FOUND NOT = "Y"
028100         GO TO 3000-EXIT.
028200
028300     MOVE CRIT-ID TO TARGET-CRIT-ID.
028400     MOVE CRIT-TITLE TO CURRENT-TITLE.
028500     PERFORM 3020-DISPLAY-CRITERION.
028600     PERFORM 3030-ENTER-NEW-TITLE.
028700
028800     IF NEW-TITLE = SPACES
028900         GO TO 3060-APPLY-CRITERION-CHANGES.
029000     IF NEW-TITLE = CURRENT-TITLE
029100         GO TO 3060-APPLY-CRITERION-CHANGES.
029200
029300     PERFORM 3050-CHECK-RENAME-CI-DUP.
029400     IF DUPLICATE-FOUND = "Y"
029500         DISPLAY "REJECTED - TITLE ALREADY EXISTS (CASE-FOLD)"
029600         GO TO 3000-EXIT.
029700
029800 3060-APPLY-CRITERION-CHANGES.
029900     MOVE TARGET-CRIT-ID TO CRIT-REL-KEY.
030000     PERFORM 3065-REREAD-CRITERION-DIRECT.
030100     IF NEW-TITLE NOT = SPACES
030200         MOVE NEW-TITLE TO CRIT-TITLE.
030300     MOVE RUN-DATE      TO CRIT-LAST-CHANGE-DATE.
030400     MOVE PROGRAM-STAMP TO CRIT-CHANGED-BY.
030500     ADD 1 TO CRIT-CHANGE-COUNT.
030600     REWRITE CRITERION-RECORD
030700         INVALID KEY
030800         DISPLAY "ERROR REWRITING CRITERION RECORD".
030900 3000-EXIT.
031000     EXIT.
031100
031200 3065-REREAD-CRITERION-DIRECT.
031300     READ CRITERION-FILE RECORD
031400         WITH LOCK
031500         INVALID KEY
031600         DISPLAY "ERROR RE-READING CRITERION RECORD".
031700
031800 3010-GET-CRITERION-RECORD.
031900     DISPLAY " ".
032000     DISPLAY "ENTER CRITERION ID TO CHANGE".
032100     ACCEPT CRIT-ID.
032200     MOVE "N" TO RECORD-FOUND.
032300     IF CRIT-ID = ZERO
032400         GO TO 3010-EXIT.
032500     MOVE CRIT-ID TO CRIT-REL-KEY.
032600     PERFORM 2015-READ-CRITERION-DIRECT.
032700     IF RECORD-FOUND NOT = "Y"
032800         DISPLAY "CRITERIA_NOT_FOUND".
032900 3010-EXIT.
033000     EXIT.
033100
033200 3020-DISPLAY-CRITERION.
033300     DISPLAY " ".
033400     DISPLAY "   CRITERION ID: " CRIT-ID.
033500     DISPLAY "1. TITLE       : " CRIT-TITLE.
033600     DISPLAY "   POINT TOTAL : " CRIT-POINT.
033700
033800 3030-ENTER-NEW-TITLE.
033900     DISPLAY "ENTER NEW TITLE, OR BLANK TO LEAVE UNCHANGED".
034000     MOVE SPACES TO NEW-TITLE.
034100     ACCEPT NEW-TITLE.
034200
034300******************************************************************
034400*    3050  CASE-INSENSITIVE RENAME DUPLICATE SCAN - EXCLUDES
034500*           THE RECORD BEING RENAMED
034600******************************************************************
034700 3050-CHECK-RENAME-CI-DUP.
034800     MOVE "N" TO DUPLICATE-FOUND.
034900     MOVE NEW-TITLE TO TITLE-UPPER.
035000     INSPECT TITLE-UPPER
035100         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
035200     MOVE ZERO TO CRIT-REL-KEY.
035300     PERFORM 2900-READ-NEXT-CRITERION.
035400     PERFORM 3055-SCAN-FOR-RENAME-CI-DUP
035500         UNTIL SCAN-AT-END = "Y" OR DUPLICATE-FOUND = "Y".
035600
035700 3055-SCAN-FOR-RENAME-CI-DUP.
035800     IF CRIT-ID NOT = TARGET-CRIT-ID
035900         MOVE CRIT-TITLE TO SCAN-TITLE-UPPER
036000         INSPECT SCAN-TITLE-UPPER
036100             CONVERTING LOWER-ALPHA TO UPPER-ALPHA
036200         IF SCAN-TITLE-UPPER = TITLE-UPPER
036300             MOVE "Y" TO DUPLICATE-FOUND.
036400     IF DUPLICATE-FOUND NOT = "Y"
036500         PERFORM 2900-READ-NEXT-CRITERION.
036600
036700******************************************************************
036800*    4000  DELETE - SOFT-DELETE, CASCADES TO OWNED QUESTIONS
036900*           AND ANSWERS
037000******************************************************************
037100 4000-DELETE-CRITERION.
037200     MOVE "DELETE" TO THE-MODE.
037300     PERFORM 3010-GET-CRITERION-RECORD.
037400     IF RECORD-FOUND NOT = "Y"
037500         GO TO 4000-EXIT.
037600
037700     MOVE CRIT-ID TO TARGET-CRIT-ID.
037800     PERFORM 3020-DISPLAY-CRITERION.
037900     PERFORM 4020-ASK-OK-TO-DELETE.
038000     IF OK-TO-DELETE NOT = "Y"
038100         GO TO 4000-EXIT.
038200
038300     MOVE ZERO TO QUESTIONS-CASCADED.
038400     MOVE ZERO TO ANSWERS-CASCADED.
038500     MOVE ZERO TO QST-REL-KEY.
038600     PERFORM 4900-READ-NEXT-QUESTION.
038700     PERFORM 4050-CASCADE-DELETE-QUESTIONS
038800         UNTIL SCAN-AT-END = "Y".
038900
039000     MOVE TARGET-CRIT-ID TO CRIT-REL-KEY.
039100     PERFORM 3065-REREAD-CRITERION-DIRECT.
039200     SET CRIT-IS-DELETED TO TRUE.
039300     PERFORM 4070-MARK-CRITERION-DELETED.
039400     DISPLAY "QUESTIONS CASCADED: " QUESTIONS-CASCADED.
039500     DISPLAY "ANSWERS   CASCADED: " ANSWERS-CASCADED.
039600 4000-EXIT.
039700     EXIT.
039800
039900 4020-ASK-OK-TO-DELETE.
040000     DISPLAY "DELETE THIS CRITERION AND CASCADE (Y/N)?".
040100     ACCEPT OK-TO-DELETE.
040200     INSPECT OK-TO-DELETE
040300         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
040400
040500******************************************************************
040600*    4050  cascade to every QUESTION owned by this criterion
040700******************************************************************
040800 4050-CASCADE-DELETE-QUESTIONS.
040900     MOVE "N" TO QUESTION-OWNS-CRIT.
041000     IF QST-CRIT-ID = TARGET-CRIT-ID
041100         MOVE "Y" TO QUESTION-OWNS-CRIT.
041200     IF QUESTION-OWNS-CRIT = "Y"
041300         PERFORM 4051-CASCADE-ONE-QUESTION.
041400     PERFORM 4900-READ-NEXT-QUESTION.
041500
041600 4051-CASCADE-ONE-QUESTION.
041700     MOVE QST-ID TO TARGET-QST-ID.
041800     MOVE ZERO TO ANS-REL-KEY.
041900     PERFORM 4901-READ-NEXT-ANSWER.
042000     PERFORM 4060-CASCADE-DELETE-ANSWERS-OF
042100         UNTIL SCAN-AT-END = "Y".
042200     MOVE TARGET-QST-ID TO QST-REL-KEY.
042300     PERFORM 4055-REREAD-QUESTION-DIRECT.
042400     SET QST-IS-DELETED TO TRUE.
042500     PERFORM 4058-REWRITE-QUESTION.
042600     ADD 1 TO QUESTIONS-CASCADED.
042700     MOVE "N" TO SCAN-AT-END.
042800
042900 4055-REREAD-QUESTION-DIRECT.
043000     READ QUESTION-FILE RECORD
043100         WITH LOCK
043200         INVALID KEY
043300         DISPLAY "ERROR RE-READING QUESTION RECORD".
043400
043500 4058-REWRITE-QUESTION.
043600     REWRITE QUESTION-RECORD
043700         INVALID KEY
043800         DISPLAY "ERROR REWRITING QUESTION RECORD".
043900
044000 4900-READ-NEXT-QUESTION.
044100     MOVE "N" TO SCAN-AT-END.
044200     READ QUESTION-FILE NEXT RECORD
044300         AT END
044400         MOVE "Y" TO SCAN-AT-END.
044500
044600******************************************************************
044700*    4060  cascade to every ANSWER owned by one QUESTION
044800******************************************************************
044900 4060-CASCADE-DELETE-ANSWERS-OF.
045000     MOVE "N" TO ANSWER-OWNS-QST.
045100     IF ANS-QST-ID = TARGET-QST-ID
045200         MOVE "Y" TO ANSWER-OWNS-QST.
045300     IF ANSWER-OWNS-QST = "Y"
045400         SET ANS-IS-DELETED TO TRUE
045500         PERFORM 4061-REWRITE-ANSWER.
045600     PERFORM 4901-READ-NEXT-ANSWER.
045700
045800 4061-REWRITE-ANSWER.
045900     REWRITE ANSWER-RECORD
046000         INVALID KEY
046100         DISPLAY "ERROR REWRITING ANSWER RECORD".
046200     ADD 1 TO ANSWERS-CASCADED.
046300
046400 4901-READ-NEXT-ANSWER.
046500     MOVE "N" TO SCAN-AT-END.
046600     READ ANSWER-FILE NEXT RECORD
046700         AT END
046800         MOVE "Y" TO SCAN-AT-END.
046900
047000******************************************************************
047100*    4070  final flag flip on the CRITERION itself
047200******************************************************************
047300 4070-MARK-CRITERION-DELETED.
047400     MOVE RUN-DATE      TO CRIT-LAST-CHANGE-DATE.
047500     MOVE PROGRAM-STAMP TO CRIT-CHANGED-BY.
047600     ADD 1 TO CRIT-CHANGE-COUNT.
047700     REWRITE CRITERION-RECORD
047800         INVALID KEY
047900         DISPLAY "ERROR REWRITING CRITERION RECORD".
048000
048100 END PROGRAM MAINTENANCE-CRITERION.
