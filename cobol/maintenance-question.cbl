000100******************************************************************
000200*    MAINTENANCE-QUESTION
000300*    Add, Change, Delete of the QUESTION master and its owned
000400*    ANSWER lines.  This is the program that keeps a CRITERION's
000500*    point total honest: on add the answers' values must foot to
000600*    the question's own point value before anything is written,
000700*    and the owning criterion's running total is rolled forward;
000800*    on change the criterion's total is fully recomputed from
000900*    every non-deleted question it owns, never just bumped.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    MAINTENANCE-QUESTION.
001300 AUTHOR.        R HUYNH.
001400 INSTALLATION.  PERFORMANCE REVIEW SYSTEMS UNIT.
001500 DATE-WRITTEN.  1987-03-11.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800*
001900******************************************************************
002000*    CHANGE LOG
002100*----------------------------------------------------------------
002200*    DATE       BY    TICKET   DESCRIPTION
002300*    ---------- ----  -------  ------------------------------
002400*    1987-03-11 RH    PR-0005  ORIGINAL VERSION - ADD ONLY, NO     PR-0005
002500*                              ANSWER FOOTING CHECK YET.
002600*    1987-07-02 RH    PR-0033  ADDED SUM-OF-ANSWERS = POINT CHECK  PR-0033
002700*                              BEFORE THE CRITERION LOOKUP -
002800*                              REJECT SUM_POINT_INVALID.
002900*    1988-04-19 RH    PR-0071  CRIT-POINT ROLLUP ON ADD (+QST-     PR-0071
003000*                              POINT) WIRED IN.
003100*    1990-08-02 KLM   PR-0163  ADDED CHANGE MODE.  CRIT-POINT IS   PR-0163
003200*                              NOW A FULL RECOMPUTE ON UPDATE,
003300*                              NOT AN INCREMENT - AN INCREMENT
003400*                              LEFT THE TOTAL WRONG WHEN A
003500*                              QUESTION'S OWN POINT VALUE WAS
003600*                              THE FIELD BEING CHANGED.
003700*    1991-01-14 KLM   PR-0177  ANSWER OVERWRITE LOOP ADDED TO      PR-0177
003800*                              CHANGE MODE.
003900*    1992-06-25 DP    PR-0210  ADDED DELETE MODE WITH CASCADE TO   PR-0210
004000*                              OWNED ANSWERS.
004100*    1998-12-01 DP    PR-0390  Y2K - RUN-DATE BANNER MADE          PR-0390
004200*                              CENTURY-SAFE.
004300*    2001-04-17 MRS   PR-0415  SOFT-DELETE FLAGS NOW SET VIA 88-   PR-0415
004400*                              LEVEL, NOT LITERAL "Y" MOVES.
004500*    2005-02-08 MRS   PR-0468  ANSWER TABLE RAISED FROM 10 TO 20   PR-0468
004600*                              LINES PER QUESTION ON ADD.
004700*    2006-01-09 RH    PR-0471  ANSWER ENTRY LOOP HAD NO GUARD ON   PR-0471
004800*                              THE 20-LINE TABLE - A 21ST ANSWER
004900*                              WOULD WRITE PAST TABLE-ANS-ID(20).
005000*                              LOOP NOW STOPS AT COUNT = 20 AND
005100*                              REJECTS ANY ENTRY BEYOND IT WITH A
005200*                              TABLE FULL MESSAGE.
005300*    2006-08-14 RH    PR-0487  QUESTION AND ANSWER RECORDS NOW     PR-0487
005400*                              CARRY AN ADDED/LAST-CHANGE AUDIT
005500*                              TRAIL (SAME AS PR-0486 ON THE
005600*                              CRITERION SIDE) - STAMPED HERE AND
005700*                              ON EVERY CRITERION REWRITE THIS
005800*                              PROGRAM ALSO PERFORMS.  ANS-
005900*                              SEQUENCE-NO AND QST-ANSWER-COUNT
006000*                              ARE NOW SET FROM THE ANSWER TABLE
006100*                              ON ADD.
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     COPY "select-criterion.cbl".
007100     COPY "select-question.cbl".
007200     COPY "select-answer.cbl".
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600     COPY "fd-criterion.cbl".
007700     COPY "fd-question.cbl".
007800     COPY "fd-answer.cbl".
007900
008000 WORKING-STORAGE SECTION.
008100     COPY "wa-run-date.cbl".
008200
008300 77  CRITERION-STATUS         PIC X(2).
008400 77  QUESTION-STATUS          PIC X(2).
008500 77  ANSWER-STATUS            PIC X(2).
008600 77  CRIT-REL-KEY             PIC 9(9) COMP.
008700 77  QST-REL-KEY              PIC 9(9) COMP.
008800 77  ANS-REL-KEY              PIC 9(9) COMP.
008900
009000 77  MENU-PICK                PIC 9.
009100     88  MENU-PICK-IS-VALID   VALUES 0 THRU 3.
009200 77  THE-MODE                 PIC X(7).
009300 77  RECORD-FOUND             PIC X.
009400 77  OK-TO-DELETE             PIC X.
009500 77  SCAN-AT-END              PIC X.
009600 77  ANSWER-OWNS-QST          PIC X.
009700 77  WHICH-FIELD              PIC 9.
009800
009900 77  UPPER-ALPHA              PIC X(26) VALUE
010000     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010100 77  LOWER-ALPHA              PIC X(26) VALUE
010200     "abcdefghijklmnopqrstuvwxyz".
010300
010400 77  TARGET-QST-ID         PIC 9(9).
010500 77  TARGET-CRIT-ID        PIC 9(9).
010600 77  NEW-TITLE             PIC X(200).
010700 77  SUM-OF-ANSWERS        PIC S9(7) COMP VALUE ZERO.
010800 77  ANSWER-COUNT          PIC 9(3)  COMP VALUE ZERO.
010900 77  CRIT-POINT-ACCUM      PIC S9(7) COMP VALUE ZERO.
011000 77  CANCEL-TRANSACTION    PIC X.
011100 77  ANSWER-ENTRY-ID          PIC 9(9).
011200 77  PROGRAM-STAMP         PIC X(8) VALUE "MNTQUES1".
011300
011400 01  TABLE-ANSWER-ENTRY OCCURS 20 TIMES INDEXED BY ANS-INDEX.
011500     05  TABLE-ANS-ID           PIC 9(9).
011600     05  TABLE-ANS-TITLE        PIC X(200).
011700     05  TABLE-ANS-TITLE-R REDEFINES TABLE-ANS-TITLE.
011800         10  TABLE-ANS-TITLE-LINE-1  PIC X(100).
011900         10  TABLE-ANS-TITLE-LINE-2  PIC X(100).
012000     05  TABLE-ANS-VALUE        PIC S9(5).
012100     05  FILLER               PIC X(3).
012200
012300 PROCEDURE DIVISION.
012400 PROGRAM-START.
012500     PERFORM 0100-OPENING-PROCEDURE.
012600     PERFORM 0200-MAIN-PROCESS.
012700     PERFORM 0900-CLOSING-PROCEDURE.
012800
012900 PROGRAM-DONE.
013000     STOP RUN.
013100
013200******************************************************************
013300*    0100  OPEN / CLOSE
013400******************************************************************
013500 0100-OPENING-PROCEDURE.
013600     OPEN I-O CRITERION-FILE.
013700     OPEN I-O QUESTION-FILE.
013800     OPEN I-O ANSWER-FILE.
013900     ACCEPT RUN-DATE FROM DATE.
014000
014100 0900-CLOSING-PROCEDURE.
014200     CLOSE CRITERION-FILE.
014300     CLOSE QUESTION-FILE.
014400     CLOSE ANSWER-FILE.
014500
014600******************************************************************
014700*    0200  MENU
014800******************************************************************
014900 0200-MAIN-PROCESS.
015000     PERFORM 1000-GET-MENU-PICK.
015100     PERFORM 1900-MAINTAIN-THE-FILE
015200         UNTIL MENU-PICK = 0.
015300
015400 1000-GET-MENU-PICK.
015500     PERFORM 1010-DISPLAY-THE-MENU.
015600     PERFORM 1020-ACCEPT-MENU-PICK.
015700     PERFORM 1030-RE-ACCEPT-MENU-PICK
015800         UNTIL MENU-PICK-IS-VALID.
015900
016000 1010-DISPLAY-THE-MENU.
016100     DISPLAY " ".
016200     DISPLAY "    QUESTION MAINTENANCE - PLEASE SELECT:".
016300     DISPLAY "          1.  ADD A QUESTION (WITH ANSWERS)".
016400     DISPLAY "          2.  CHANGE A QUESTION".
016500     DISPLAY "          3.  DELETE A QUESTION".
016600     DISPLAY "          0.  EXIT".
016700
016800 1020-ACCEPT-MENU-PICK.
016900     DISPLAY "YOUR CHOICE (0-3)?".
017000     ACCEPT MENU-PICK.
017100
017200 1030-RE-ACCEPT-MENU-PICK.
017300     DISPLAY "INVALID SELECTION - PLEASE RE-TRY.".
017400     PERFORM 1020-ACCEPT-MENU-PICK.
017500
017600 1900-MAINTAIN-THE-FILE.
017700     PERFORM 1910-DO-THE-PICK.
017800     PERFORM 1000-GET-MENU-PICK.
017900
018000 1910-DO-THE-PICK.
018100     IF MENU-PICK = 1
018200         PERFORM 2000-ADD-QUESTION THRU 2000-EXIT
018300     ELSE
018400     IF MENU-PICK = 2
018500         PERFORM 3000-CHANGE-QUESTION THRU 3000-EXIT
018600     ELSE
018700     IF MENU-PICK = 3
018800         PERFORM 4000-DELETE-QUESTION THRU 4000-EXIT.
018900
019000******************************************************************
019100*    2000  ADD - QUESTION PLUS ITS ANSWER LINES
019200******************************************************************
019300 2000-ADD-QUESTION.
019400     MOVE "ADD" TO THE-MODE.
019500     MOVE SPACE TO QUESTION-RECORD.
019600     PERFORM 2010-ENTER-QST-ID.
019700     IF QST-ID = ZERO
019800         GO TO 2000-EXIT.
019900
020000     PERFORM 2020-ENTER-QUESTION-HEADER.
020100     PERFORM 2030-ENTER-ANSWER-LINES.
020200
020300     PERFORM 2100-VALIDATE-ANSWER-SUM.
020400     IF SUM-OF-ANSWERS NOT = QST-POINT
020500         DISPLAY "SUM_POINT_INVALID"
020600         GO TO 2000-EXIT.
020700
020800     PERFORM 2150-LOOKUP-OWNING-CRITERION.
020900     IF RECORD-FOUND NOT = "Y"
021000         DISPLAY "CRITERIA_NOT_FOUND"
021100         GO TO 2000-EXIT.
021200
021300     PERFORM 2200-ROLLUP-CRITERION-POINT.
021400     PERFORM 2300-WRITE-QUESTION-AND-ANSWERS.
021500 2000-EXIT.
021600     EXIT.
021700
021800 2010-ENTER-QST-ID.
021900     DISPLAY " ".
022000     DISPLAY "ENTER NEW QUESTION ID (ENTER 0 TO CANCEL)".
022100     ACCEPT QST-ID.
022200     MOVE "N" TO RECORD-FOUND.
022300     IF QST-ID NOT = ZERO
022400         MOVE QST-ID TO QST-REL-KEY
022500         PERFORM 2015-READ-QUESTION-DIRECT.
022600     IF RECORD-FOUND = "Y"
022700         DISPLAY "REJECTED - QUESTION ID ALREADY ON FILE"
022800         MOVE ZERO TO QST-ID.
022900
023000 2015-READ-QUESTION-DIRECT.
023100     MOVE "Y" TO RECORD-FOUND.
023200     READ QUESTION-FILE RECORD
023300         WITH LOCK
023400         INVALID KEY
023500         MOVE "N" TO RECORD-FOUND.
023600
023700 2020-ENTER-QUESTION-HEADER.
023800     DISPLAY "ENTER OWNING CRITERION ID".
023900     ACCEPT QST-CRIT-ID.
024000     DISPLAY "ENTER QUESTION TITLE".
024100     ACCEPT QST-TITLE.
024200     DISPLAY "ENTER QUESTION POINT VALUE".
024300     ACCEPT QST-POINT.
024400
024500 2030-ENTER-ANSWER-LINES.
024600     MOVE ZERO TO ANSWER-COUNT.
024700     SET ANS-INDEX TO 1.
024800     PERFORM 2035-ENTER-ONE-ANSWER-LINE.
024900     PERFORM 2036-ADD-ANSWER-LINES-LOOP
025000         UNTIL ANSWER-ENTRY-ID = ZERO
025100         OR ANSWER-COUNT = 20.
025200
025300 2036-ADD-ANSWER-LINES-LOOP.
025400     PERFORM 2035-ENTER-ONE-ANSWER-LINE.
025500
025600 2035-ENTER-ONE-ANSWER-LINE.
025700     DISPLAY " ".
025800     DISPLAY "ENTER ANSWER ID (0 TO END ANSWER ENTRY)".
025900     ACCEPT ANSWER-ENTRY-ID.
026000     IF ANSWER-ENTRY-ID NOT = ZERO AND ANSWER-COUNT < 20
026100         ADD 1 TO ANSWER-COUNT
026200         MOVE ANSWER-ENTRY-ID TO TABLE-ANS-ID(ANS-INDEX)
026300         DISPLAY "ENTER ANSWER TITLE"
026400         ACCEPT TABLE-ANS-TITLE(ANS-INDEX)
026500         DISPLAY "ENTER ANSWER VALUE"
026600         ACCEPT TABLE-ANS-VALUE(ANS-INDEX)
026700         SET ANS-INDEX UP BY 1
026800     ELSE
026900     IF ANSWER-ENTRY-ID NOT = ZERO
027000         DISPLAY "TABLE FULL - ANSWER ID " ANSWER-ENTRY-ID
027100             " REJECTED, 20 LINE MAXIMUM REACHED"
027200         MOVE ZERO TO ANSWER-ENTRY-ID.
027300
027400******************************************************************
027500*    2100  answer-sum-equals-question-point
027600******************************************************************
027700 2100-VALIDATE-ANSWER-SUM.
027800     MOVE ZERO TO SUM-OF-ANSWERS.
027900     PERFORM 2105-ADD-ONE-ANSWER-VALUE
028000         VARYING ANS-INDEX FROM 1 BY 1
028100         UNTIL ANS-INDEX > ANSWER-COUNT.
028200
028300 2105-ADD-ONE-ANSWER-VALUE.
028400     ADD TABLE-ANS-VALUE(ANS-INDEX) TO SUM-OF-ANSWERS.
028500
028600******************************************************************
028700*    2150  criterion lookup for add
028800******************************************************************
028900 2150-LOOKUP-OWNING-CRITERION.
029000     MOVE "Y" TO RECORD-FOUND.
029100     MOVE QST-CRIT-ID TO CRIT-REL-KEY.
029200     READ CRITERION-FILE RECORD
029300         WITH LOCK
029400         INVALID KEY
029500         MOVE "N" TO RECORD-FOUND.
029600
029700******************************************************************
029800*    2200  criterion point rollup on add - additive
029900******************************************************************
030000 2200-ROLLUP-CRITERION-POINT.
030100     ADD QST-POINT TO CRIT-POINT.
030200     MOVE RUN-DATE      TO CRIT-LAST-CHANGE-DATE.
030300     MOVE PROGRAM-STAMP TO CRIT-CHANGED-BY.
030400     ADD 1 TO CRIT-CHANGE-COUNT.
030500     REWRITE CRITERION-RECORD
030600         INVALID KEY
030700         DISPLAY "ERROR REWRITING CRITERION RECORD".
030800
030900******************************************************************
031000*    2300  write the question and its answer lines
031100******************************************************************
031200 2300-WRITE-QUESTION-AND-ANSWERS.
031300     SET QST-NOT-DELETED TO TRUE.
031400     MOVE ANSWER-COUNT   TO QST-ANSWER-COUNT.
031500     MOVE RUN-DATE       TO QST-ADDED-DATE.
031600     MOVE PROGRAM-STAMP  TO QST-ADDED-BY.
031700     MOVE ZERO              TO QST-LAST-CHANGE-DATE
031800                                QST-CHANGE-COUNT.
031900     MOVE SPACES            TO QST-CHANGED-BY.
032000     MOVE QST-ID TO QST-REL-KEY.
032100     WRITE QUESTION-RECORD
032200         INVALID KEY
032300         DISPLAY "REJECTED - QUESTION ID ALREADY ON FILE".
032400     SET ANS-INDEX TO 1.
032500     PERFORM 2310-WRITE-ONE-ANSWER-LINE
032600         VARYING ANS-INDEX FROM 1 BY 1
032700         UNTIL ANS-INDEX > ANSWER-COUNT.
032800
032900 2310-WRITE-ONE-ANSWER-LINE.
033000     MOVE TABLE-ANS-ID(ANS-INDEX)    TO ANS-ID.
033100     MOVE QST-ID                   TO ANS-QST-ID.
033200     MOVE TABLE-ANS-TITLE(ANS-INDEX) TO ANS-TITLE.
033300     MOVE TABLE-ANS-VALUE(ANS-INDEX) TO ANS-VALUE.
033400     MOVE ANS-INDEX                TO ANS-SEQUENCE-NO.
033500     SET ANS-NOT-DELETED TO TRUE.
033600     MOVE RUN-DATE      TO ANS-ADDED-DATE.
033700     MOVE PROGRAM-STAMP TO ANS-ADDED-BY.
033800     MOVE ZERO             TO ANS-LAST-CHANGE-DATE
033900                               ANS-CHANGE-COUNT.
034000     MOVE SPACES           TO ANS-CHANGED-BY.
034100     MOVE ANS-ID TO ANS-REL-KEY.
034200     WRITE ANSWER-RECORD
034300         INVALID KEY
034400         DISPLAY "REJECTED - ANSWER ID ALREADY ON FILE".
034500
034600******************************************************************
034700*    3000  CHANGE - QUESTION FIELDS AND ITS ANSWER LINES
034800******************************************************************
034900 3000-CHANGE-QUESTION.
035000     MOVE "CHANGE" TO THE-MODE.
035100     PERFORM 3010-GET-QUESTION-RECORD.
035200     IF RECORD-FOUND NOT = "Y"
035300         DISPLAY "QUESTION_NOT_FOUND"
035400         GO TO 3000-EXIT.
035500
035600     MOVE QST-ID      TO TARGET-QST-ID.
035700     MOVE QST-CRIT-ID TO TARGET-CRIT-ID.
035800     PERFORM 2150-LOOKUP-OWNING-CRITERION.
035900     IF RECORD-FOUND NOT = "Y"
036000         DISPLAY "CRITERIA_NOT_FOUND"
036100         GO TO 3000-EXIT.
036200
036300     MOVE TARGET-QST-ID TO QST-REL-KEY.
036400     PERFORM 2015-READ-QUESTION-DIRECT.
036500     PERFORM 3020-DISPLAY-QUESTION.
036600     PERFORM 3030-GET-FIELD-TO-CHANGE.
036700     PERFORM 3040-CHANGE-ONE-FIELD
036800         UNTIL WHICH-FIELD = ZERO.
036900     PERFORM 3100-APPLY-QUESTION-CHANGES.
037000     PERFORM 3200-RECOMPUTE-CRITERION-POINT.
037100     PERFORM 3250-REWRITE-CRITERION-POINT.
037200     PERFORM 3300-REWRITE-ANSWER-LINES.
037300 3000-EXIT.
037400     EXIT.
037500
037600 3010-GET-QUESTION-RECORD.
037700     DISPLAY " ".
037800     DISPLAY "ENTER QUESTION ID TO CHANGE".
037900     ACCEPT QST-ID.
038000     MOVE "N" TO RECORD-FOUND.
038100     IF QST-ID = ZERO
038200         GO TO 3010-EXIT.
038300     MOVE QST-ID TO QST-REL-KEY.
038400     PERFORM 2015-READ-QUESTION-DIRECT.
038500 3010-EXIT.
038600     EXIT.
038700
038800 3020-DISPLAY-QUESTION.
038900     DISPLAY " ".
039000     DISPLAY "   QUESTION ID    : " QST-ID.
039100     DISPLAY "   OWNING CRIT ID : " QST-CRIT-ID.
039200     DISPLAY "1. TITLE          : " QST-TITLE.
039300     DISPLAY "2. POINT VALUE    : " QST-POINT.
039400
039500 3030-GET-FIELD-TO-CHANGE.
039600     DISPLAY "ENTER THE NUMBER OF THE FIELD".
039700     DISPLAY "TO CHANGE (1-2) OR 0 TO STOP".
039800     ACCEPT WHICH-FIELD.
039900     IF WHICH-FIELD > 2
040000         DISPLAY "INVALID ENTRY"
040100         MOVE ZERO TO WHICH-FIELD.
040200
040300 3040-CHANGE-ONE-FIELD.
040400     IF WHICH-FIELD = 1
040500         DISPLAY "ENTER NEW TITLE"
040600         ACCEPT QST-TITLE.
040700     IF WHICH-FIELD = 2
040800         DISPLAY "ENTER NEW POINT VALUE"
040900         ACCEPT QST-POINT.
041000     PERFORM 3030-GET-FIELD-TO-CHANGE.
041100
041200******************************************************************
041300*    3100  rewrite the changed QUESTION record
041400******************************************************************
041500 3100-APPLY-QUESTION-CHANGES.
041600     MOVE RUN-DATE      TO QST-LAST-CHANGE-DATE.
041700     MOVE PROGRAM-STAMP TO QST-CHANGED-BY.
041800     ADD 1 TO QST-CHANGE-COUNT.
041900     REWRITE QUESTION-RECORD
042000         INVALID KEY
042100         DISPLAY "ERROR REWRITING QUESTION RECORD".
042200
042300******************************************************************
042400*    3200  full recompute of CRIT-POINT over active questions
042500******************************************************************
042600 3200-RECOMPUTE-CRITERION-POINT.
042700     MOVE ZERO TO CRIT-POINT-ACCUM.
042800     MOVE ZERO TO QST-REL-KEY.
042900     PERFORM 3210-READ-NEXT-QUESTION.
043000     PERFORM 3220-ACCUMULATE-ONE-QUESTION
043100         UNTIL SCAN-AT-END = "Y".
043200
043300 3210-READ-NEXT-QUESTION.
043400     MOVE "N" TO SCAN-AT-END.
043500     READ QUESTION-FILE NEXT RECORD
043600         AT END
043700         MOVE "Y" TO SCAN-AT-END.
043800
043900 3220-ACCUMULATE-ONE-QUESTION.
044000     IF QST-CRIT-ID = TARGET-CRIT-ID AND QST-NOT-DELETED
044100         ADD QST-POINT TO CRIT-POINT-ACCUM.
044200     PERFORM 3210-READ-NEXT-QUESTION.
044300
044400******************************************************************
044500*    3250  rewrite CRITERION with the recomputed total
044600******************************************************************
044700 3250-REWRITE-CRITERION-POINT.
044800     MOVE TARGET-CRIT-ID TO CRIT-REL-KEY.
044900     READ CRITERION-FILE RECORD
045000         WITH LOCK
045100         INVALID KEY
045200         DISPLAY "ERROR RE-READING CRITERION RECORD".
045300     MOVE CRIT-POINT-ACCUM TO CRIT-POINT.
045400     MOVE RUN-DATE      TO CRIT-LAST-CHANGE-DATE.
045500     MOVE PROGRAM-STAMP TO CRIT-CHANGED-BY.
045600     ADD 1 TO CRIT-CHANGE-COUNT.
045700     REWRITE CRITERION-RECORD
045800         INVALID KEY
045900         DISPLAY "ERROR REWRITING CRITERION RECORD".
046000
046100******************************************************************
046200*    3300  overwrite the answer lines supplied with the update
046300******************************************************************
046400 3300-REWRITE-ANSWER-LINES.
046500     PERFORM 3310-ENTER-ONE-ANSWER-CHANGE.
046600     PERFORM 3320-ANSWER-CHANGE-LOOP
046700         UNTIL ANSWER-ENTRY-ID = ZERO.
046800
046900 3320-ANSWER-CHANGE-LOOP.
047000     PERFORM 3310-ENTER-ONE-ANSWER-CHANGE.
047100
047200 3310-ENTER-ONE-ANSWER-CHANGE.
047300     DISPLAY " ".
047400     DISPLAY "ENTER ANSWER ID TO OVERWRITE (0 TO STOP)".
047500     ACCEPT ANSWER-ENTRY-ID.
047600     IF ANSWER-ENTRY-ID NOT = ZERO
047700         MOVE ANSWER-ENTRY-ID TO ANS-REL-KEY
047800         PERFORM 3315-READ-ANSWER-DIRECT
047900         IF RECORD-FOUND = "Y"
048000             PERFORM 3330-OVERWRITE-ANSWER-LINE
048100         ELSE
048200             DISPLAY "ANSWER_NOT_FOUND".
048300
048400 3315-READ-ANSWER-DIRECT.
048500     MOVE "Y" TO RECORD-FOUND.
048600     READ ANSWER-FILE RECORD
048700         WITH LOCK
048800         INVALID KEY
048900         MOVE "N" TO RECORD-FOUND.
049000
049100 3330-OVERWRITE-ANSWER-LINE.
049200     DISPLAY "ENTER NEW ANSWER TITLE".
049300     ACCEPT ANS-TITLE.
049400     DISPLAY "ENTER NEW ANSWER VALUE".
049500     ACCEPT ANS-VALUE.
049600     MOVE TARGET-QST-ID TO ANS-QST-ID.
049700     MOVE RUN-DATE      TO ANS-LAST-CHANGE-DATE.
049800     MOVE PROGRAM-STAMP TO ANS-CHANGED-BY.
049900     ADD 1 TO ANS-CHANGE-COUNT.
050000     REWRITE ANSWER-RECORD
050100         INVALID KEY
050200         DISPLAY "ERROR REWRITING ANSWER RECORD".
050300
050400******************************************************************
050500*    4000  DELETE - SOFT-DELETE, CASCADES TO OWNED ANSWERS
050600******************************************************************
050700 4000-DELETE-QUESTION.
050800     MOVE "DELETE" TO THE-MODE.
050900     PERFORM 3010-GET-QUESTION-RECORD.
051000     IF RECORD-FOUND NOT = "Y"
051100         DISPLAY "QUESTION_NOT_FOUND"
051200         GO TO 4000-EXIT.
051300
051400     MOVE QST-ID TO TARGET-QST-ID.
051500     PERFORM 3020-DISPLAY-QUESTION.
051600     PERFORM 4020-ASK-OK-TO-DELETE.
051700     IF OK-TO-DELETE NOT = "Y"
051800         GO TO 4000-EXIT.
051900
052000     MOVE ZERO TO ANS-REL-KEY.
052100     PERFORM 4900-READ-NEXT-ANSWER.
052200     PERFORM 4050-CASCADE-DELETE-ANSWERS
052300         UNTIL SCAN-AT-END = "Y".
052400
052500     MOVE TARGET-QST-ID TO QST-REL-KEY.
052600     READ QUESTION-FILE RECORD
052700         WITH LOCK
052800         INVALID KEY
052900         DISPLAY "ERROR RE-READING QUESTION RECORD".
053000     SET QST-IS-DELETED TO TRUE.
053100     MOVE RUN-DATE      TO QST-LAST-CHANGE-DATE.
053200     MOVE PROGRAM-STAMP TO QST-CHANGED-BY.
053300     ADD 1 TO QST-CHANGE-COUNT.
053400     REWRITE QUESTION-RECORD
053500         INVALID KEY
053600         DISPLAY "ERROR REWRITING QUESTION RECORD".
053700 4000-EXIT.
053800     EXIT.
053900
054000 4020-ASK-OK-TO-DELETE.
054100     DISPLAY "DELETE THIS QUESTION AND ITS ANSWERS (Y/N)?".
054200     ACCEPT OK-TO-DELETE.
054300     INSPECT OK-TO-DELETE
054400         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
054500
054600******************************************************************
054700*    4050  cascade soft-delete to every owned ANSWER
054800******************************************************************
054900 4050-CASCADE-DELETE-ANSWERS.
055000     MOVE "N" TO ANSWER-OWNS-QST.
055100     IF ANS-QST-ID = TARGET-QST-ID
055200         MOVE "Y" TO ANSWER-OWNS-QST.
055300     IF ANSWER-OWNS-QST = "Y"
055400         SET ANS-IS-DELETED TO TRUE
055500         PERFORM 4060-REWRITE-ANSWER.
055600     PERFORM 4900-READ-NEXT-ANSWER.
055700
055800 4060-REWRITE-ANSWER.
055900     MOVE RUN-DATE      TO ANS-LAST-CHANGE-DATE.
056000     MOVE PROGRAM-STAMP TO ANS-CHANGED-BY.
056100     ADD 1 TO ANS-CHANGE-COUNT.
056200     REWRITE ANSWER-RECORD
056300         INVALID KEY
056400         DISPLAY "ERROR REWRITING ANSWER RECORD".
056500
056600 4900-READ-NEXT-ANSWER.
056700     MOVE "N" TO SCAN-AT-END.
056800     READ ANSWER-FILE NEXT RECORD
056900         AT END
057000         MOVE "Y" TO SCAN-AT-END.
057100
057200 END PROGRAM MAINTENANCE-QUESTION.
