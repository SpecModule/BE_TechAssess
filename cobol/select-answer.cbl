000100     SELECT  ANSWER-FILE       ASSIGN       TO "ANSWER-FILE"
000200                                 ORGANIZATION IS RELATIVE
000300                                 ACCESS MODE  IS DYNAMIC
000400                                 RELATIVE KEY IS ANS-REL-KEY
000500                                 FILE STATUS  IS ANSWER-STATUS.
