000100     SELECT  ASSESS-DETAIL-FILE ASSIGN       TO "ASSESS-DETAIL-FILE"
000200                                 ORGANIZATION IS SEQUENTIAL
000300                            FILE STATUS  IS ASSESS-DETAIL-STATUS.
000400
000500     SELECT  DETAIL-SORT-WORK   ASSIGN       TO "SORTWK01".
