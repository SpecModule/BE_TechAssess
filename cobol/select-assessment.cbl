000100     SELECT  ASSESSMENT-FILE   ASSIGN       TO "ASSESSMENT-FILE"
000200                                 ORGANIZATION IS SEQUENTIAL
000300                                FILE STATUS  IS ASSESSMENT-STATUS.
