000100     SELECT  CRITERION-FILE     ASSIGN       TO "CRITERION-FILE"
000200                                 ORGANIZATION IS RELATIVE
000300                                 ACCESS MODE  IS DYNAMIC
000400                                 RELATIVE KEY IS CRIT-REL-KEY
000500                                 FILE STATUS  IS CRITERION-STATUS.
