000100     SELECT  QUESTION-FILE     ASSIGN       TO "QUESTION-FILE"
000200                                 ORGANIZATION IS RELATIVE
000300                                 ACCESS MODE  IS DYNAMIC
000400                                 RELATIVE KEY IS QST-REL-KEY
000500                                 FILE STATUS  IS QUESTION-STATUS.
