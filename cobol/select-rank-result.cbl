000100     SELECT  RANK-RESULT-FILE  ASSIGN       TO "RANK-RESULT-FILE"
000200                                 ORGANIZATION IS SEQUENTIAL
000300                               FILE STATUS  IS RANK-RESULT-STATUS.
