000100******************************************************************
000200*    TEAM-RANK-AVERAGING
000300*    Batch job.  Given one team member's user id, gathers every
000400*    TEAM-type assessment ever recorded against that id, sorts
000500*    the assessment detail lines into criterion order, and for
000600*    each criterion writes the rounded average of every value
000700*    scored against it.  Criteria that average out to zero are
000800*    not written - a zero line tells the ranking report nothing
000900*    it doesn't already know.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    TEAM-RANK-AVERAGING.
001300 AUTHOR.        K MUELLER.
001400 INSTALLATION.  PERFORMANCE REVIEW SYSTEMS UNIT.
001500 DATE-WRITTEN.  1994-02-08.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800*
001900******************************************************************
002000*    CHANGE LOG
002100*----------------------------------------------------------------
002200*    DATE       BY    TICKET   DESCRIPTION
002300*    ---------- ----  -------  ------------------------------
002400*    1994-02-08 KM    PR-0255  ORIGINAL VERSION.  ONE PASS OF     PR-0255 
002500*                              ASSESSMENT-FILE, ONE PASS OF
002600*                              ASSESS-DETAIL-FILE, SORT ON
002700*                              AD-CRIT-ID, CONTROL BREAK.
002800*    1995-05-30 KM    PR-0301  ZERO-AVERAGE GROUPS NO LONGER      PR-0301 
002900*                              WRITTEN TO RANK-RESULT-FILE.
003000*    1997-09-11 DP    PR-0349  AS-TYPE FILTER ADDED - ONLY "TEAM" PR-0349 
003100*                              ASSESSMENTS ARE ELIGIBLE.  BEFORE
003200*                              THIS THE JOB PICKED UP SELF-
003300*                              ASSESSMENTS TOO AND THE AVERAGE
003400*                              CAME OUT WRONG.
003500*    1998-12-01 DP    PR-0390  Y2K - NO DATE MATH IN THIS JOB,    PR-0390 
003600*                              REVIEWED AND SIGNED OFF CENTURY-
003700*                              SAFE AS IS.
003800*    2003-10-22 MRS   PR-0441  RAISED THE TEAM-ASSESSMENT TABLE   PR-0441 
003900*                              FROM 200 TO 500 ENTRIES - LARGER
004000*                              TEAMS WERE OVERFLOWING IT.
004100*    2006-06-02 KM    PR-0483  CONTROL BREAK WAS ACCUMULATING     PR-0483 
004200*                              SD-VALUE-R, THE WHOLE-NUMBER
004300*                              REDEFINE OF SD-VALUE, INSTEAD OF
004400*                              SD-VALUE ITSELF - EVERY TEAM
004500*                              AVERAGE CAME OUT 100 TIMES TOO
004600*                              HIGH.  ACCUMULATOR NOW ADDS
004700*                              SD-VALUE DIRECTLY.
004800*    2006-06-02 KM    PR-0484  THE TEAM-ASSESSMENT TABLE BUILD    PR-0484 
004900*                              HAD NO BOUNDS CHECK - AN EMPLOYEE
005000*                              WITH MORE THAN 500 QUALIFYING
005100*                              ASSESSMENTS WOULD OVERRUN THE
005200*                              TABLE SIZED UNDER PR-0441.  ADDED
005300*                              A TABLE FULL CHECK BEFORE EVERY
005400*                              STORE.
005500*    2006-08-14 KM    PR-0485  RANK-RESULT-FILE WIDENED TO CARRY  PR-0485 
005600*                              RR-USER-ID AND RR-RUN-DATE ON EVERY
005700*                              LINE SO OUTPUT FROM DIFFERENT USERS
005800*                              AND JOB RUNS CAN BE COMBINED WITHOUT
005900*                              LOSING TRACK OF WHOSE AVERAGE IS
006000*                              WHOSE.  RUN-DATE IS NOW ACCEPTED AT
006100*                              JOB START, NOT JUST AT THE SUMMARY
006200*                              BANNER, SO THE BREAK PARAGRAPH CAN
006300*                              STAMP IT ON EVERY LINE IT WRITES.
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     COPY "select-assessment.cbl".
007300     COPY "select-assess-detail.cbl".
007400     COPY "select-rank-result.cbl".
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800     COPY "fd-assessment.cbl".
007900     COPY "fd-assess-detail.cbl".
008000     COPY "fd-rank-result.cbl".
008100
008200 WORKING-STORAGE SECTION.
008300     COPY "wa-run-date.cbl".
008400
008500 77  ASSESSMENT-STATUS        PIC X(2).
008600 77  ASSESS-DETAIL-STATUS     PIC X(2).
008700 77  RANK-RESULT-STATUS       PIC X(2).
008800
008900 77  SCAN-AT-END              PIC X.
009000 77  SORT-AT-END              PIC X.
009100 77  HAVE-BREAK-DATA       PIC X.
009200 77  DETAIL-QUALIFIES      PIC X.
009300
009400 77  INPUT-USER-ID         PIC 9(9).
009500 77  TEAM-ASSESS-COUNT     PIC 9(5) COMP VALUE ZERO.
009600 77  CURRENT-CRIT-ID       PIC 9(9).
009700 77  SUM-OF-VALUES         PIC S9(7)V9(2) COMP VALUE ZERO.
009800 77  DETAIL-COUNT          PIC 9(5) COMP VALUE ZERO.
009900 77  AVERAGE-VALUE         PIC S9(5) COMP VALUE ZERO.
010000 77  GROUPS-WRITTEN        PIC 9(5) COMP VALUE ZERO.
010100
010200 01  TABLE-TEAM-ASSESSMENT OCCURS 500 TIMES
010300                            INDEXED BY TEAM-INDEX.
010400     05  TABLE-TEAM-ASSESS-ID   PIC 9(9).
010500     05  FILLER               PIC X(1).
010600
010700 PROCEDURE DIVISION.
010800 PROGRAM-START.
010900     PERFORM 0100-ACCEPT-INPUT-PARAMETERS.
011000     PERFORM 1000-SELECT-TEAM-ASSESSMENTS.
011100     PERFORM 2000-SORT-DETAIL-BY-CRITERION.
011200     PERFORM 9000-DISPLAY-JOB-SUMMARY.
011300
011400 PROGRAM-DONE.
011500     STOP RUN.
011600
011700******************************************************************
011800*    0100  ACCEPT THE ONE JOB PARAMETER - WHICH USER
011900******************************************************************
012000 0100-ACCEPT-INPUT-PARAMETERS.
012100     DISPLAY " ".
012200     DISPLAY "TEAM-RANK-AVERAGING - ENTER USER ID TO AVERAGE".
012300     ACCEPT INPUT-USER-ID.
012400     ACCEPT RUN-DATE FROM DATE.
012500
012600******************************************************************
012700*    1000  BUILD THE TABLE OF QUALIFYING ASSESSMENT IDS
012800*    (TEAM AVERAGE-BY-CRITERION REPORT - SELECT STEP)
012900******************************************************************
013000 1000-SELECT-TEAM-ASSESSMENTS.
013100     OPEN INPUT ASSESSMENT-FILE.
013200     MOVE ZERO TO TEAM-ASSESS-COUNT.
013300     PERFORM 1010-READ-NEXT-ASSESSMENT.
013400     PERFORM 1020-CHECK-ONE-ASSESSMENT
013500         UNTIL SCAN-AT-END = "Y".
013600     CLOSE ASSESSMENT-FILE.
013700
013800 1010-READ-NEXT-ASSESSMENT.
013900     MOVE "N" TO SCAN-AT-END.
014000     READ ASSESSMENT-FILE RECORD
014100         AT END
014200         MOVE "Y" TO SCAN-AT-END.
014300
014400 1020-CHECK-ONE-ASSESSMENT.
014500     IF AS-USER-ID = INPUT-USER-ID AND AS-IS-TEAM-TYPE
014600         PERFORM 1025-STORE-TEAM-ASSESSMENT.
014700     PERFORM 1010-READ-NEXT-ASSESSMENT.
014800
014900 1025-STORE-TEAM-ASSESSMENT.
015000     IF TEAM-ASSESS-COUNT < 500
015100         ADD 1 TO TEAM-ASSESS-COUNT
015200         SET TEAM-INDEX TO TEAM-ASSESS-COUNT
015300         MOVE AS-ID TO TABLE-TEAM-ASSESS-ID(TEAM-INDEX)
015400     ELSE
015500         DISPLAY "TABLE FULL - ASSESSMENT ID " AS-ID
015600             " SKIPPED, 500 LINE MAXIMUM REACHED".
015700
015800******************************************************************
015900*    2000  SORT THE QUALIFYING DETAIL LINES INTO CRITERION ORDER
016000******************************************************************
016100 2000-SORT-DETAIL-BY-CRITERION.
016200     SORT DETAIL-SORT-WORK
016300         ASCENDING KEY SD-CRIT-ID
016400         INPUT PROCEDURE 2100-FEED-SORT-FROM-DETAIL
016500         OUTPUT PROCEDURE 3000-CONTROL-BREAK-ON-CRIT-ID.
016600
016700 2100-FEED-SORT-FROM-DETAIL.
016800     OPEN INPUT ASSESS-DETAIL-FILE.
016900     PERFORM 2110-READ-NEXT-DETAIL.
017000     PERFORM 2120-FEED-ONE-DETAIL
017100         UNTIL SCAN-AT-END = "Y".
017200     CLOSE ASSESS-DETAIL-FILE.
017300
017400 2110-READ-NEXT-DETAIL.
017500     MOVE "N" TO SCAN-AT-END.
017600     READ ASSESS-DETAIL-FILE RECORD
017700         AT END
017800         MOVE "Y" TO SCAN-AT-END.
017900
018000 2120-FEED-ONE-DETAIL.
018100     IF SCAN-AT-END NOT = "Y"
018200         PERFORM 2150-CHECK-ASSESS-ID-IN-TABLE
018300         IF DETAIL-QUALIFIES = "Y"
018400             MOVE AD-CRIT-ID   TO SD-CRIT-ID
018500             MOVE AD-ASSESS-ID TO SD-ASSESS-ID
018600             MOVE AD-VALUE     TO SD-VALUE
018700             RELEASE SORT-DETAIL-RECORD.
018800     PERFORM 2110-READ-NEXT-DETAIL.
018900
019000 2150-CHECK-ASSESS-ID-IN-TABLE.
019100     MOVE "N" TO DETAIL-QUALIFIES.
019200     PERFORM 2155-COMPARE-ONE-TEAM-ID
019300         VARYING TEAM-INDEX FROM 1 BY 1
019400         UNTIL TEAM-INDEX > TEAM-ASSESS-COUNT
019500         OR DETAIL-QUALIFIES = "Y".
019600
019700 2155-COMPARE-ONE-TEAM-ID.
019800     IF AD-ASSESS-ID = TABLE-TEAM-ASSESS-ID(TEAM-INDEX)
019900         MOVE "Y" TO DETAIL-QUALIFIES.
020000
020100******************************************************************
020200*    3000  CONTROL BREAK ON AD-CRIT-ID (SORT OUTPUT PROCEDURE)
020300*    THE ONE REPORT THIS JOB PRODUCES: ONE LINE OF RANK-RESULT-
020400*    FILE PER CRITERION THE TEAM MEMBER WAS RATED ON.
020500******************************************************************
020600 3000-CONTROL-BREAK-ON-CRIT-ID.
020700     OPEN OUTPUT RANK-RESULT-FILE.
020800     MOVE "N" TO HAVE-BREAK-DATA.
020900     MOVE ZERO TO SUM-OF-VALUES DETAIL-COUNT.
021000     MOVE ZERO TO CURRENT-CRIT-ID.
021100     MOVE ZERO TO GROUPS-WRITTEN.
021200     PERFORM 3010-RETURN-NEXT-SORTED.
021300     PERFORM 3020-PROCESS-ONE-SORTED-RECORD
021400         UNTIL SORT-AT-END = "Y".
021500     IF HAVE-BREAK-DATA = "Y"
021600         PERFORM 3100-CRIT-BREAK.
021700     CLOSE RANK-RESULT-FILE.
021800
021900 3010-RETURN-NEXT-SORTED.
022000     MOVE "N" TO SORT-AT-END.
022100     RETURN DETAIL-SORT-WORK RECORD
022200         AT END
022300         MOVE "Y" TO SORT-AT-END.
022400
022500 3020-PROCESS-ONE-SORTED-RECORD.
022600     IF HAVE-BREAK-DATA = "Y"
022700         AND SD-CRIT-ID NOT = CURRENT-CRIT-ID
022800         PERFORM 3100-CRIT-BREAK.
022900     MOVE SD-CRIT-ID TO CURRENT-CRIT-ID.
023000     MOVE "Y" TO HAVE-BREAK-DATA.
023100     ADD SD-VALUE TO SUM-OF-VALUES.
023200     ADD 1 TO DETAIL-COUNT.
023300     PERFORM 3010-RETURN-NEXT-SORTED.
023400
023500******************************************************************
023600*    3100  BREAK ACTION - AVERAGE, ROUND, ZERO-FILTER, WRITE
023700*    (rule: rounding is round-half-up, done here with COMPUTE
023800*    ROUNDED against a whole-number result field; rule: a
023900*    criterion whose rounded average is zero is not reported)
024000******************************************************************
024100 3100-CRIT-BREAK.
024200     COMPUTE AVERAGE-VALUE ROUNDED =
024300         SUM-OF-VALUES / DETAIL-COUNT.
024400     IF AVERAGE-VALUE NOT = ZERO
024500         MOVE CURRENT-CRIT-ID TO RR-CRIT-ID
024600         MOVE AVERAGE-VALUE   TO RR-AVG-ROUNDED
024700         MOVE INPUT-USER-ID   TO RR-USER-ID
024800         MOVE RUN-DATE        TO RR-RUN-DATE
024900         WRITE RANK-RESULT-RECORD
025000         ADD 1 TO GROUPS-WRITTEN.
025100     MOVE ZERO TO SUM-OF-VALUES DETAIL-COUNT.
025200
025300******************************************************************
025400*    9000  END-OF-JOB SUMMARY BANNER
025500******************************************************************
025600 9000-DISPLAY-JOB-SUMMARY.
025700     DISPLAY " ".
025800     DISPLAY "TEAM-RANK-AVERAGING COMPLETED ON "
025900         RUN-MM "/" RUN-DD "/" RUN-YY.
026000     DISPLAY "USER ID AVERAGED     : " INPUT-USER-ID.
026100     DISPLAY "ASSESSMENTS SELECTED : " TEAM-ASSESS-COUNT.
026200     DISPLAY "CRITERIA WRITTEN     : " GROUPS-WRITTEN.
026300
026400 END PROGRAM TEAM-RANK-AVERAGING.
