000100******************************************************************
000200*    Shop-wide work area: run-date breakdown and an edited-ID
000300*    entry area, COPY'd into WORKING-STORAGE by every program in
000400*    this system so job banners and screen prompts stamp the
000500*    same way everywhere.
000600******************************************************************
000700 01  RUN-DATE-AREA.
000800     05  RUN-DATE           PIC 9(6).
000900     05  RUN-DATE-R REDEFINES RUN-DATE.
001000         10  RUN-YY         PIC 9(2).
001100         10  RUN-MM         PIC 9(2).
001200         10  RUN-DD         PIC 9(2).
001300     05  FILLER                PIC X(10).
001400
001500 01  EDIT-ID-AREA.
001600     05  EDIT-ID            PIC 9(9).
001700     05  EDIT-ID-X REDEFINES EDIT-ID
001800                               PIC X(9).
001900     05  FILLER                PIC X(5).
